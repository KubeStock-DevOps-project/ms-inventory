000010*****************************************************************
000020*                                                               *
000030*   MEMBER NAME  =  AUDCOPY                                    *
000040*                                                               *
000050*   DESCRIPTIVE NAME = STOCK MASTER AUDIT LOG RECORD           *
000060*                      WAREHOUSE INVENTORY CONTROL SYSTEM      *
000070*                                                               *
000080*   FUNCTION = ONE ENTRY PER CHANGE MADE TO A PRODUCT STOCK    *
000090*              MASTER RECORD.  WRITTEN BY INVAUD1, CALLED BY   *
000100*              INVUPD1 ON EVERY CREATE, UPDATE, STOCK          *
000110*              ADJUSTMENT, DAMAGED GOODS, AND DELETE.          *
000120*              BEFORE/AFTER IMAGE IS LIMITED TO THE KEY AND    *
000130*              QUANTITY FIELDS THAT THE BUSINESS RULES CHANGE. *
000140*                                                               *
000150*   RECORD LENGTH  = 111                                        *
000160*   KEY            = NONE - WRITTEN IN ARRIVAL SEQUENCE        *
000170*                                                               *
000180*****************************************************************
000190*  CHANGE LOG                                                  *
000200*****************************************************************
000210*  DATE-WRITTEN.   11/05/91.                              CL*01
000220*  11/05/91  J OYELARAN   ORIGINAL LAYOUT, REQ 1560         CL*01
000230*  04/30/93  J OYELARAN   ADDED AL-ACTION 88-LEVELS         CL*02
000240*  08/09/96  M SEQUEIRA   ADDED AL-PERFORMED-BY, REQ 2290   CL*03
000250*  10/03/98  D PELLETIER  Y2K REVIEW-NO DATE FIELDS HERE    CL*04
000260*****************************************************************
000270*
000280 01  AL-AUDIT-RECORD.
000290*
000300*    SEQUENTIAL AUDIT ENTRY NUMBER, ASSIGNED BY INVAUD1
000310*
000320     05  AL-AUDIT-ID             PIC 9(09).
000330*
000340*    ONLY ONE ENTITY TYPE IN THIS SYSTEM AT PRESENT
000350*
000360     05  AL-ENTITY-TYPE          PIC X(12).
000370         88  AL-ENT-PRODUCT-STOCK     VALUE 'PRODUCT-STOCK'.
000380*
000390     05  AL-ENTITY-ID            PIC 9(09).
000400*
000410*    ACTION CODE - SEE 88-LEVELS BELOW                 CL*02
000420*
000430     05  AL-ACTION               PIC X(16).
000440         88  AL-AC-CREATE             VALUE 'CREATE'.
000450         88  AL-AC-UPDATE             VALUE 'UPDATE'.
000460         88  AL-AC-STOCK-ADJUST       VALUE 'STOCK-ADJUSTMENT'.
000470         88  AL-AC-DAMAGED-GOODS      VALUE 'DAMAGED-GOODS'.
000480         88  AL-AC-DELETE             VALUE 'DELETE'.
000490*
000500*    PRIOR IMAGE - BLANK/ZERO WHEN AL-AC-CREATE
000510*
000520     05  AL-OLD-SKU               PIC X(20).
000530     05  AL-OLD-QTY               PIC 9(07).
000540*
000550*    NEW IMAGE - BLANK/ZERO WHEN AL-AC-DELETE
000560*
000570     05  AL-NEW-SKU               PIC X(20).
000580     05  AL-NEW-QTY               PIC 9(07).
000590*
000600*    ALWAYS THE CONSTANT 'SYSTEM' IN A BATCH RUN        CL*03
000610*
000620     05  AL-PERFORMED-BY          PIC X(10).
000630     05  FILLER                  PIC X(01).
000640*
000650*****************************************************************
000660*    ALTERNATE VIEW - ENTITY KEY WORK AREA FOR 600-WRITE-AUDIT *
000670*****************************************************************
000680*
000690 01  AL-AUDIT-KEY-VIEW REDEFINES AL-AUDIT-RECORD.
000700     05  FILLER                  PIC X(09).
000710     05  AL-KEY-ENTITY-TYPE      PIC X(12).
000720     05  AL-KEY-ENTITY-ID        PIC 9(09).
000730     05  FILLER                  PIC X(81).
