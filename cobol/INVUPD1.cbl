000010*****************************************************************    CL*01
000020*                                                               *    CL*01
000030* LICENSED MATERIALS - PROPERTY OF THE WAREHOUSE DIVISION       *    CL*01
000040* ALL RIGHTS RESERVED                                           *    CL*01
000050*                                                               *    CL*01
000060*****************************************************************    CL*01
000070 ID DIVISION.                                                        CL*01
000080 PROGRAM-ID. INVUPD1.                                                CL*01
000090 AUTHOR.         T ANDERWALD.                                        CL*01
000100 INSTALLATION.   WAREHOUSE DIVISION - DISTRIBUTION CENTER 2.         CL*01
000110 DATE-WRITTEN.   06/14/1989.                                         CL*01
000120 DATE-COMPILED.                                                      CL*01
000130 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.           CL*01
000140*                                                               *    CL*01
000150******************************************************************
000160*REMARKS.                                                            CL*01
000170*    THIS PROGRAM MAINTAINS THE PRODUCT STOCK MASTER FOR ONE         CL*01
000180*    WAREHOUSE.  IT LOADS THE CURRENT MASTER INTO A TABLE,           CL*01
000190*    APPLIES THE STOCK MOVEMENTS SUBMITTED SINCE THE LAST RUN        CL*01
000200*    (RECEIPTS, ISSUES, RETURNS, TRANSFERS, ADJUSTMENTS AND          CL*01
000210*    DAMAGE WRITE-OFFS), REWRITES THE MASTER, AND PRODUCES THE       CL*01
000220*    TRANSACTION JOURNAL, THE AUDIT TRAIL, AND THE EXCEPTION         CL*01
000230*    REPORTS.                                                        CL*01
000240*                                                                    CL*01
000250*    INPUT.   STOCK-MASTER-IN  - PRODUCT STOCK MASTER, ASCENDING     CL*01
000260*             MOVEMENTS-IN     - STOCK MOVEMENT TRANSACTIONS         CL*01
000270*    OUTPUT.  STOCK-MASTER-OUT - UPDATED PRODUCT STOCK MASTER        CL*01
000280*             TRAN-JOURNAL     - STOCK TRANSACTION JOURNAL           CL*01
000290*             AUDIT-LOG        - WRITTEN BY INVAUD1 (SEE CALL)       CL*01
000300*             REPORT-FILE      - ERROR LISTING AND EXCEPTION         CL*01
000310*                                REPORTS, CONTROL TOTALS             CL*01
000320*                                                                    CL*01
000330*    CALLS.   INVAUD1 - AUDIT LOGGER SUBPROGRAM                      CL*01
000340******************************************************************
000350*  CHANGE LOG                                                    *
000360******************************************************************
000370*  06/14/89  T ANDERWALD  ORIGINAL PROGRAM, PART OF REQ 1123         CL*01
000380*  09/02/87  R KOSTOV     N/A - SEE STOKCOPY, EARLIER HIST.          CL*01
000390*  11/05/91  J OYELARAN   ADDED STATUS DERIVATION RULE (600)         CL*02
000400*  11/05/91  J OYELARAN   ADDED AUDIT LOGGER CALL (INVAUD1)          CL*02
000410*  04/30/93  J OYELARAN   ADDED ADJUST AND DAMAGE ACTIONS            CL*03
000420*  04/30/93  J OYELARAN   PACKED SM-UNIT-PRICE, SEE STOKCOPY         CL*03
000430*  02/17/95  M SEQUEIRA   ADDED DAMAGED-STOCK EXCEPTION RPT          CL*04
000440*  08/09/96  M SEQUEIRA   REORDER LVL WIDENED, REQ 2290              CL*05
000450*  10/03/98  D PELLETIER  Y2K REVIEW - NO DATE FIELDS IN RUN         CL*06
000460*  05/26/00  D PELLETIER  RAISED STOCK TABLE TO 5000 ENTRIES         CL*07
000470*  07/11/02  K OBUYA      ADDED DUPLICATE-SKU CHECK ON UPDATE        CL*08
000480******************************************************************
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-3090.
000530 OBJECT-COMPUTER. IBM-3090.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590*
000600     SELECT STOCK-MASTER-IN  ASSIGN TO STOKMSTI
000610            ORGANIZATION IS SEQUENTIAL
000620            ACCESS MODE  IS SEQUENTIAL
000630            FILE STATUS  IS WS-STOKMSTI-STATUS.
000640*
000650     SELECT MOVEMENTS-IN     ASSIGN TO MOVEIN
000660            ORGANIZATION IS SEQUENTIAL
000670            ACCESS MODE  IS SEQUENTIAL
000680            FILE STATUS  IS WS-MOVEIN-STATUS.
000690*
000700     SELECT STOCK-MASTER-OUT ASSIGN TO STOKMSTO
000710            ORGANIZATION IS SEQUENTIAL
000720            ACCESS MODE  IS SEQUENTIAL
000730            FILE STATUS  IS WS-STOKMSTO-STATUS.
000740*
000750     SELECT TRAN-JOURNAL     ASSIGN TO TRANJRNL
000760            ORGANIZATION IS SEQUENTIAL
000770            ACCESS MODE  IS SEQUENTIAL
000780            FILE STATUS  IS WS-TRANJRNL-STATUS.
000790*
000800     SELECT REPORT-FILE      ASSIGN TO STOKRPT
000810            ORGANIZATION IS SEQUENTIAL
000820            ACCESS MODE  IS SEQUENTIAL
000830            FILE STATUS  IS WS-STOKRPT-STATUS.
000840*
000850******************************************************************
000860 DATA DIVISION.
000870 FILE SECTION.
000880*
000890 FD  STOCK-MASTER-IN
000900     RECORDING MODE IS F
000910     BLOCK CONTAINS 0 RECORDS
000920     LABEL RECORDS ARE STANDARD.
000930 01  SM-STOCK-RECORD-IN         PIC X(112).
000940*
000950 FD  MOVEMENTS-IN
000960     RECORDING MODE IS F
000970     BLOCK CONTAINS 0 RECORDS
000980     LABEL RECORDS ARE STANDARD.
000990 01  MV-MOVEMENT-RECORD-FD      PIC X(163).
001000*
001010 FD  STOCK-MASTER-OUT
001020     RECORDING MODE IS F
001030     BLOCK CONTAINS 0 RECORDS
001040     LABEL RECORDS ARE STANDARD.
001050 01  SM-STOCK-RECORD-OUT        PIC X(112).
001060*
001070 FD  TRAN-JOURNAL
001080     RECORDING MODE IS F
001090     BLOCK CONTAINS 0 RECORDS
001100     LABEL RECORDS ARE STANDARD.
001110 01  TJ-TRAN-RECORD-FD          PIC X(111).
001120*
001130 FD  REPORT-FILE
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD.
001160 01  REPORT-RECORD              PIC X(132).
001170*
001180******************************************************************
001190 WORKING-STORAGE SECTION.
001200******************************************************************
001210*
001220 COPY STOKCOPY.
001230 COPY TRNCOPY.
001240 COPY MVTCOPY.
001250*
001260 01  WS-FILE-STATUSES.
001270     05  WS-STOKMSTI-STATUS      PIC X(02) VALUE SPACES.
001280     05  WS-MOVEIN-STATUS        PIC X(02) VALUE SPACES.
001290     05  WS-STOKMSTO-STATUS      PIC X(02) VALUE SPACES.
001300     05  WS-TRANJRNL-STATUS      PIC X(02) VALUE SPACES.
001310     05  WS-STOKRPT-STATUS       PIC X(02) VALUE SPACES.
001320     05  FILLER                  PIC X(02) VALUE SPACES.
001330*
001340 01  WS-SWITCHES.
001350     05  WS-MASTER-EOF           PIC X(01) VALUE 'N'.
001360         88  MASTER-EOF                VALUE 'Y'.
001370     05  WS-MOVEMENT-EOF         PIC X(01) VALUE 'N'.
001380         88  MOVEMENT-EOF              VALUE 'Y'.
001390     05  WS-MOVEMENT-OK-SW       PIC X(01) VALUE 'N'.
001400         88  MOVEMENT-OK               VALUE 'Y'.
001410     05  WS-STOCK-FOUND-SW       PIC X(01) VALUE 'N'.
001420         88  STOCK-FOUND               VALUE 'Y'.
001430     05  WS-DUP-SKU-SW           PIC X(01) VALUE 'N'.
001440         88  DUP-SKU-FOUND             VALUE 'Y'.
001450     05  WS-REJECT-SW            PIC X(01) VALUE 'N'.
001460         88  MOVEMENT-REJECTED         VALUE 'Y'.
001470     05  FILLER                  PIC X(02) VALUE SPACES.
001480*
001490*    IN-MEMORY STOCK TABLE - LOADED FROM STOCK-MASTER-IN AT          CL*07
001500*    START OF RUN, REWRITTEN TO STOCK-MASTER-OUT AT END OF RUN.      CL*07
001510*
001520 01  WS-STOCK-TABLE.
001530     05  WS-STOCK-COUNT          PIC S9(05) COMP-3 VALUE 0.
001540     05  WS-STOCK-ENTRY          OCCURS 5000 TIMES
001550                                 INDEXED BY WS-STOCK-IX.
001560         10  WS-STOCK-ID-TBL         PIC 9(09).
001570         10  WS-SKU-TBL              PIC X(20).
001580         10  WS-PRODUCT-NAME-TBL     PIC X(30).
001590         10  WS-QUANTITY-TBL         PIC 9(07).
001600         10  WS-REORDER-LEVEL-TBL    PIC 9(07).
001610         10  WS-DAMAGED-QTY-TBL      PIC 9(07).
001620         10  WS-UNIT-PRICE-TBL       PIC S9(8)V99 COMP-3.
001630         10  WS-LOCATION-TBL         PIC X(10).
001640         10  WS-STATUS-TBL           PIC X(12).
001650             88  TBL-ST-AVAILABLE        VALUE 'AVAILABLE   '.
001660             88  TBL-ST-LOW-STOCK        VALUE 'LOW-STOCK   '.
001670             88  TBL-ST-OUT-OF-STOCK     VALUE 'OUT-OF-STOCK'.
001680             88  TBL-ST-DISCONTINUED     VALUE 'DISCONTINUED'.
001690     05  FILLER                  PIC X(02) VALUE SPACES.
001700*
001710*    STANDALONE COUNTERS AND SUBSCRIPTS - 77-LEVEL PER SHOP STD      CL*07
001720*
001730 77  WS-FOUND-IX                 PIC S9(05) COMP-3 VALUE 0.
001740 77  WS-SEARCH-IX                PIC S9(05) COMP-3 VALUE 0.
001750 77  WS-NEXT-STOCK-ID            PIC 9(09) VALUE 0.
001760 77  WS-NEXT-TRAN-ID             PIC 9(09) VALUE 0.
001770 77  WS-EDIT-ERROR-TEXT          PIC X(40) VALUE SPACES.
001780*
001790 01  WS-JOURNAL-WORK.
001800     05  WS-QTY-BEFORE-WORK      PIC 9(07) VALUE 0.
001810     05  WS-QTY-AFTER-WORK       PIC 9(07) VALUE 0.
001820     05  WS-TRAN-TYPE-WORK       PIC X(10) VALUE SPACES.
001830     05  FILLER                  PIC X(02) VALUE SPACES.
001840*
001850*    AUDIT LOGGER CALL PARAMETERS - PASSED TO INVAUD1                CL*02
001860*
001870 01  LK-AUDIT-PARMS.
001880     05  LK-FUNCTION             PIC X(05) VALUE SPACES.
001890         88  LK-FN-OPEN               VALUE 'OPEN'.
001900         88  LK-FN-WRITE              VALUE 'WRITE'.
001910         88  LK-FN-CLOSE              VALUE 'CLOSE'.
001920     05  LK-ENTITY-ID             PIC 9(09) VALUE 0.
001930     05  LK-ACTION                PIC X(16) VALUE SPACES.
001940     05  LK-OLD-SKU               PIC X(20) VALUE SPACES.
001950     05  LK-OLD-QTY               PIC 9(07) VALUE 0.
001960     05  LK-NEW-SKU               PIC X(20) VALUE SPACES.
001970     05  LK-NEW-QTY               PIC 9(07) VALUE 0.
001980     05  LK-RETURN-CODE           PIC S9(02) COMP VALUE 0.
001990     05  FILLER                   PIC X(02) VALUE SPACES.
002000*
002010*    CONTROL TOTALS - ALL COUNTS COMP-3 PER SHOP STANDARD            CL*04
002020*
002030 01  WS-CONTROL-TOTALS.
002040     05  WS-CT-READ              PIC S9(09) COMP-3 VALUE 0.
002050     05  WS-CT-CREATE            PIC S9(09) COMP-3 VALUE 0.
002060     05  WS-CT-UPDATE            PIC S9(09) COMP-3 VALUE 0.
002070     05  WS-CT-ADJUST            PIC S9(09) COMP-3 VALUE 0.
002080     05  WS-CT-DAMAGE            PIC S9(09) COMP-3 VALUE 0.
002090     05  WS-CT-DELETE            PIC S9(09) COMP-3 VALUE 0.
002100     05  WS-CT-ACCEPTED          PIC S9(09) COMP-3 VALUE 0.
002110     05  WS-CT-REJECTED          PIC S9(09) COMP-3 VALUE 0.
002120     05  WS-CT-QTY-RECEIVED      PIC S9(09) COMP-3 VALUE 0.
002130     05  WS-CT-QTY-ISSUED        PIC S9(09) COMP-3 VALUE 0.
002140     05  WS-CT-MASTER-START      PIC S9(09) COMP-3 VALUE 0.
002150     05  WS-CT-MASTER-END        PIC S9(09) COMP-3 VALUE 0.
002160     05  WS-CT-LOW-STOCK-CNT     PIC S9(09) COMP-3 VALUE 0.
002170     05  WS-CT-DAMAGED-CNT       PIC S9(09) COMP-3 VALUE 0.
002180     05  FILLER                  PIC X(02) VALUE SPACES.
002190*
002200******************************************************************
002210*    REPORT LINES                                                *
002220******************************************************************
002230*
002240 01  RPT-ERROR-HEADING1.
002250     05  FILLER PIC X(50) VALUE
002260             'INVUPD1 - REJECTED STOCK MOVEMENTS - REQ 1123'.
002270     05  FILLER PIC X(82) VALUE SPACES.
002280 01  RPT-ERROR-HEADING2.
002290     05  FILLER PIC X(08) VALUE 'ACTION  '.
002300     05  FILLER PIC X(02) VALUE SPACES.
002310     05  FILLER PIC X(09) VALUE 'STOCK-ID '.
002320     05  FILLER PIC X(02) VALUE SPACES.
002330     05  FILLER PIC X(20) VALUE 'SKU                 '.
002340     05  FILLER PIC X(02) VALUE SPACES.
002350     05  FILLER PIC X(40) VALUE 'REASON REJECTED'.
002360     05  FILLER PIC X(49) VALUE SPACES.
002370 01  RPT-ERROR-DETAIL.
002380     05  RPT-ERR-ACTION          PIC X(08).
002390     05  FILLER                  PIC X(02) VALUE SPACES.
002400     05  RPT-ERR-STOCK-ID        PIC 9(09).
002410     05  FILLER                  PIC X(02) VALUE SPACES.
002420     05  RPT-ERR-SKU             PIC X(20).
002430     05  FILLER                  PIC X(02) VALUE SPACES.
002440     05  RPT-ERR-REASON          PIC X(40).
002450     05  FILLER                  PIC X(49) VALUE SPACES.
002460*
002470 01  RPT-LOW-STOCK-HEADING1.
002480     05  FILLER PIC X(30) VALUE 'LOW STOCK EXCEPTION REPORT'.
002490     05  FILLER PIC X(102) VALUE SPACES.
002500 01  RPT-LOW-STOCK-HEADING2.
002510     05  FILLER PIC X(09) VALUE 'STOCK-ID '.
002520     05  FILLER PIC X(02) VALUE SPACES.
002530     05  FILLER PIC X(20) VALUE 'SKU                 '.
002540     05  FILLER PIC X(02) VALUE SPACES.
002550     05  FILLER PIC X(30) VALUE 'PRODUCT NAME'.
002560     05  FILLER PIC X(02) VALUE SPACES.
002570     05  FILLER PIC X(09) VALUE 'QUANTITY '.
002580     05  FILLER PIC X(02) VALUE SPACES.
002590     05  FILLER PIC X(07) VALUE 'REORDER'.
002600     05  FILLER PIC X(02) VALUE SPACES.
002610     05  FILLER PIC X(12) VALUE 'STATUS'.
002620     05  FILLER PIC X(35) VALUE SPACES.
002630 01  RPT-LOW-STOCK-DETAIL.
002640     05  RPT-LS-STOCK-ID         PIC 9(09).
002650     05  FILLER                  PIC X(02) VALUE SPACES.
002660     05  RPT-LS-SKU              PIC X(20).
002670     05  FILLER                  PIC X(02) VALUE SPACES.
002680     05  RPT-LS-PRODUCT-NAME     PIC X(30).
002690     05  FILLER                  PIC X(02) VALUE SPACES.
002700     05  RPT-LS-QUANTITY         PIC ZZZ,ZZ9.
002710     05  FILLER                  PIC X(04) VALUE SPACES.
002720     05  RPT-LS-REORDER-LEVEL    PIC ZZZ,ZZ9.
002730     05  FILLER                  PIC X(02) VALUE SPACES.
002740     05  RPT-LS-STATUS           PIC X(12).
002750     05  FILLER                  PIC X(35) VALUE SPACES.
002760 01  RPT-LOW-STOCK-COUNT.
002770     05  FILLER PIC X(24) VALUE 'LOW STOCK RECORD COUNT: '.
002780     05  RPT-LS-COUNT-OUT        PIC ZZZ,ZZ9.
002790     05  FILLER PIC X(101) VALUE SPACES.
002800*
002810 01  RPT-DAMAGED-HEADING1.
002820     05  FILLER PIC X(30) VALUE 'DAMAGED STOCK EXCEPTION REPORT'.
002830     05  FILLER PIC X(102) VALUE SPACES.
002840 01  RPT-DAMAGED-HEADING2.
002850     05  FILLER PIC X(09) VALUE 'STOCK-ID '.
002860     05  FILLER PIC X(02) VALUE SPACES.
002870     05  FILLER PIC X(20) VALUE 'SKU                 '.
002880     05  FILLER PIC X(02) VALUE SPACES.
002890     05  FILLER PIC X(30) VALUE 'PRODUCT NAME'.
002900     05  FILLER PIC X(02) VALUE SPACES.
002910     05  FILLER PIC X(09) VALUE 'QUANTITY '.
002920     05  FILLER PIC X(02) VALUE SPACES.
002930     05  FILLER PIC X(07) VALUE 'DAMAGED'.
002940     05  FILLER PIC X(41) VALUE SPACES.
002950 01  RPT-DAMAGED-DETAIL.
002960     05  RPT-DM-STOCK-ID         PIC 9(09).
002970     05  FILLER                  PIC X(02) VALUE SPACES.
002980     05  RPT-DM-SKU              PIC X(20).
002990     05  FILLER                  PIC X(02) VALUE SPACES.
003000     05  RPT-DM-PRODUCT-NAME     PIC X(30).
003010     05  FILLER                  PIC X(02) VALUE SPACES.
003020     05  RPT-DM-QUANTITY         PIC ZZZ,ZZ9.
003030     05  FILLER                  PIC X(04) VALUE SPACES.
003040     05  RPT-DM-DAMAGED-QTY      PIC ZZZ,ZZ9.
003050     05  FILLER                  PIC X(41) VALUE SPACES.
003060 01  RPT-DAMAGED-COUNT.
003070     05  FILLER PIC X(28) VALUE 'DAMAGED STOCK RECORD COUNT: '.
003080     05  RPT-DM-COUNT-OUT        PIC ZZZ,ZZ9.
003090     05  FILLER PIC X(97) VALUE SPACES.
003100*
003110 01  RPT-CTL-HEADING1.
003120     05  FILLER PIC X(30) VALUE 'INVUPD1 CONTROL TOTALS'.
003130     05  FILLER PIC X(102) VALUE SPACES.
003140 01  RPT-CTL-DETAIL.
003150     05  RPT-CTL-LABEL           PIC X(30).
003160     05  FILLER                  PIC X(04) VALUE SPACES.
003170     05  RPT-CTL-VALUE           PIC ZZZ,ZZZ,ZZ9.
003180     05  FILLER                  PIC X(88) VALUE SPACES.
003190*
003200******************************************************************
003210 PROCEDURE DIVISION.
003220******************************************************************
003230*
003240 000-MAIN-PROCESS.
003250     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
003260     PERFORM 200-LOAD-STOCK-MASTER THRU 200-EXIT
003270             UNTIL MASTER-EOF.
003280     PERFORM 300-PROCESS-MOVEMENTS THRU 300-EXIT
003290             UNTIL MOVEMENT-EOF.
003300     PERFORM 800-REWRITE-STOCK-MASTER THRU 800-EXIT.
003310     PERFORM 900-PRODUCE-REPORTS THRU 900-EXIT.
003320     PERFORM 990-TERMINATE-RUN THRU 990-EXIT.
003330     GOBACK.
003340 000-MAIN-EXIT. EXIT.
003350*
003360******************************************************************
003370*    100 SERIES - INITIALIZATION                                 *
003380******************************************************************
003390*
003400 100-INITIALIZE-RUN.
003410     OPEN INPUT  STOCK-MASTER-IN
003420                 MOVEMENTS-IN
003430          OUTPUT STOCK-MASTER-OUT
003440                 TRAN-JOURNAL
003450                 REPORT-FILE.
003460     IF WS-STOKMSTI-STATUS NOT = '00'
003470        DISPLAY 'INVUPD1 - ERROR OPENING STOCK-MASTER-IN, RC='
003480                WS-STOKMSTI-STATUS
003490        MOVE 16 TO RETURN-CODE
003500        MOVE 'Y' TO WS-MASTER-EOF
003510        MOVE 'Y' TO WS-MOVEMENT-EOF
003520     END-IF.
003530     IF WS-MOVEIN-STATUS NOT = '00'
003540        DISPLAY 'INVUPD1 - ERROR OPENING MOVEMENTS-IN, RC='
003550                WS-MOVEIN-STATUS
003560        MOVE 16 TO RETURN-CODE
003570        MOVE 'Y' TO WS-MOVEMENT-EOF
003580     END-IF.
003590     WRITE REPORT-RECORD FROM RPT-ERROR-HEADING1 AFTER PAGE.
003600     WRITE REPORT-RECORD FROM RPT-ERROR-HEADING2 AFTER 2.
003610     MOVE 1 TO WS-NEXT-STOCK-ID.
003620     MOVE 1 TO WS-NEXT-TRAN-ID.
003630     MOVE SPACES TO LK-FUNCTION.
003640     MOVE 'OPEN' TO LK-FUNCTION.
003650     CALL 'INVAUD1' USING LK-AUDIT-PARMS.
003660 100-EXIT. EXIT.
003670*
003680******************************************************************
003690*    200 SERIES - LOAD STOCK MASTER INTO TABLE                   *
003700******************************************************************
003710*
003720 200-LOAD-STOCK-MASTER.
003730     PERFORM 210-READ-STOCK-MASTER-IN THRU 210-EXIT.
003740     IF NOT MASTER-EOF
003750        SET WS-STOCK-IX TO WS-STOCK-COUNT
003760        SET WS-STOCK-IX UP BY 1
003770        MOVE SM-STOCK-ID       TO WS-STOCK-ID-TBL (WS-STOCK-IX)
003780        MOVE SM-SKU            TO WS-SKU-TBL (WS-STOCK-IX)
003790        MOVE SM-PRODUCT-NAME   TO WS-PRODUCT-NAME-TBL
003800                                   (WS-STOCK-IX)
003810        MOVE SM-QUANTITY       TO WS-QUANTITY-TBL (WS-STOCK-IX)
003820        MOVE SM-REORDER-LEVEL  TO WS-REORDER-LEVEL-TBL
003830                                   (WS-STOCK-IX)
003840        MOVE SM-DAMAGED-QTY    TO WS-DAMAGED-QTY-TBL (WS-STOCK-IX)
003850        MOVE SM-UNIT-PRICE     TO WS-UNIT-PRICE-TBL (WS-STOCK-IX)
003860        MOVE SM-LOCATION       TO WS-LOCATION-TBL (WS-STOCK-IX)
003870        MOVE SM-STATUS         TO WS-STATUS-TBL (WS-STOCK-IX)
003880        ADD 1 TO WS-STOCK-COUNT
003890        IF SM-STOCK-ID NOT < WS-NEXT-STOCK-ID
003900           COMPUTE WS-NEXT-STOCK-ID = SM-STOCK-ID + 1
003910        END-IF
003920     END-IF.
003930 200-EXIT. EXIT.
003940*
003950 210-READ-STOCK-MASTER-IN.
003960     READ STOCK-MASTER-IN INTO SM-STOCK-RECORD
003970          AT END
003980             MOVE 'Y' TO WS-MASTER-EOF
003990             GO TO 210-EXIT
004000     END-READ.
004010     ADD 1 TO WS-CT-MASTER-START.
004020 210-EXIT. EXIT.
004030*
004040******************************************************************
004050*    300 SERIES - APPLY MOVEMENTS                                *
004060******************************************************************
004070*
004080 300-PROCESS-MOVEMENTS.
004090     PERFORM 310-READ-MOVEMENT-IN THRU 310-EXIT.
004100     IF NOT MOVEMENT-EOF
004110        ADD 1 TO WS-CT-READ
004120        MOVE 'N' TO WS-REJECT-SW
004130        MOVE SPACES TO WS-EDIT-ERROR-TEXT
004140        PERFORM 320-EDIT-MOVEMENT THRU 320-EXIT
004150        IF MOVEMENT-REJECTED
004160           ADD 1 TO WS-CT-REJECTED
004170           PERFORM 750-WRITE-ERROR-LINE THRU 750-EXIT
004180        ELSE
004190           PERFORM 330-DISPATCH-MOVEMENT THRU 330-EXIT
004200        END-IF
004210     END-IF.
004220 300-EXIT. EXIT.
004230*
004240 310-READ-MOVEMENT-IN.
004250     READ MOVEMENTS-IN INTO MV-MOVEMENT-RECORD
004260          AT END
004270             MOVE 'Y' TO WS-MOVEMENT-EOF
004280             GO TO 310-EXIT
004290     END-READ.
004300 310-EXIT. EXIT.
004310*
004320 320-EDIT-MOVEMENT.
004330     MOVE 'N' TO WS-REJECT-SW.
004340     EVALUATE TRUE
004350        WHEN MV-AC-CREATE  OR MV-AC-UPDATE
004360           IF MV-SKU = SPACES
004370              MOVE 'Y' TO WS-REJECT-SW
004380              MOVE 'SKU MUST BE PRESENT' TO WS-EDIT-ERROR-TEXT
004390           ELSE
004400              IF MV-PRODUCT-NAME = SPACES
004410                 MOVE 'Y' TO WS-REJECT-SW
004420                 MOVE 'PRODUCT NAME MUST BE PRESENT'
004430                      TO WS-EDIT-ERROR-TEXT
004440              END-IF
004450           END-IF
004460        WHEN MV-AC-ADJUST
004470           IF NOT (MV-TT-STOCK-IN  OR MV-TT-STOCK-OUT OR
004480                   MV-TT-ADJUSTMENT OR MV-TT-DAMAGE   OR
004490                   MV-TT-TRANSFER   OR MV-TT-RETURN)
004500              MOVE 'Y' TO WS-REJECT-SW
004510              MOVE 'INVALID TRANSACTION TYPE'
004520                   TO WS-EDIT-ERROR-TEXT
004530           ELSE
004540              IF MV-QUANTITY < 1
004550                 MOVE 'Y' TO WS-REJECT-SW
004560                 MOVE 'QUANTITY MUST BE AT LEAST 1'
004570                      TO WS-EDIT-ERROR-TEXT
004580              END-IF
004590           END-IF
004600        WHEN MV-AC-DAMAGE
004610           IF MV-QUANTITY < 1
004620              MOVE 'Y' TO WS-REJECT-SW
004630              MOVE 'DAMAGED QUANTITY MUST BE AT LEAST 1'
004640                   TO WS-EDIT-ERROR-TEXT
004650           END-IF
004660        WHEN MV-AC-DELETE
004670           CONTINUE
004680        WHEN OTHER
004690           MOVE 'Y' TO WS-REJECT-SW
004700           MOVE 'UNKNOWN ACTION CODE' TO WS-EDIT-ERROR-TEXT
004710     END-EVALUATE.
004720 320-EXIT. EXIT.
004730*
004740 330-DISPATCH-MOVEMENT.
004750     EVALUATE TRUE
004760        WHEN MV-AC-CREATE
004770           PERFORM 400-DO-CREATE THRU 400-EXIT
004780        WHEN MV-AC-UPDATE
004790           PERFORM 410-DO-UPDATE THRU 410-EXIT
004800        WHEN MV-AC-ADJUST
004810           PERFORM 420-DO-ADJUST THRU 420-EXIT
004820        WHEN MV-AC-DAMAGE
004830           PERFORM 430-DO-DAMAGE THRU 430-EXIT
004840        WHEN MV-AC-DELETE
004850           PERFORM 440-DO-DELETE THRU 440-EXIT
004860     END-EVALUATE.
004870     IF MOVEMENT-REJECTED
004880        ADD 1 TO WS-CT-REJECTED
004890        PERFORM 750-WRITE-ERROR-LINE THRU 750-EXIT
004900     ELSE
004910        ADD 1 TO WS-CT-ACCEPTED
004920     END-IF.
004930 330-EXIT. EXIT.
004940*
004950******************************************************************
004960*    400 SERIES - MOVEMENT ACTIONS                               *
004970******************************************************************
004980*
004990 400-DO-CREATE.
005000     MOVE 'N' TO WS-REJECT-SW.
005010     PERFORM 510-FIND-STOCK-BY-SKU THRU 510-EXIT.
005020     IF DUP-SKU-FOUND
005030        MOVE 'Y' TO WS-REJECT-SW
005040        MOVE 'DUPLICATE SKU' TO WS-EDIT-ERROR-TEXT
005050        GO TO 400-EXIT
005060     END-IF.
005070     SET WS-STOCK-IX TO WS-STOCK-COUNT.
005080     SET WS-STOCK-IX UP BY 1.
005090     MOVE WS-NEXT-STOCK-ID   TO WS-STOCK-ID-TBL (WS-STOCK-IX).
005100     MOVE MV-SKU             TO WS-SKU-TBL (WS-STOCK-IX).
005110     MOVE MV-PRODUCT-NAME    TO WS-PRODUCT-NAME-TBL (WS-STOCK-IX).
005120     MOVE MV-QUANTITY        TO WS-QUANTITY-TBL (WS-STOCK-IX).
005130     MOVE MV-REORDER-LEVEL   TO WS-REORDER-LEVEL-TBL
005140                                 (WS-STOCK-IX).
005150     MOVE 0                  TO WS-DAMAGED-QTY-TBL (WS-STOCK-IX).
005160     MOVE MV-UNIT-PRICE      TO WS-UNIT-PRICE-TBL (WS-STOCK-IX).
005170     MOVE MV-LOCATION        TO WS-LOCATION-TBL (WS-STOCK-IX).
005180     MOVE 'AVAILABLE   '     TO WS-STATUS-TBL (WS-STOCK-IX).
005190     ADD 1 TO WS-STOCK-COUNT.
005200     MOVE WS-STOCK-IX TO WS-FOUND-IX.
005210     PERFORM 600-DERIVE-STATUS THRU 600-EXIT.
005220     MOVE SPACES TO LK-OLD-SKU.
005230     MOVE 0      TO LK-OLD-QTY.
005240     MOVE MV-SKU TO LK-NEW-SKU.
005250     MOVE MV-QUANTITY TO LK-NEW-QTY.
005260     MOVE WS-STOCK-ID-TBL (WS-FOUND-IX) TO LK-ENTITY-ID.
005270     MOVE 'CREATE'           TO LK-ACTION.
005280     PERFORM 700-CALL-AUDIT-LOGGER THRU 700-EXIT.
005290     ADD 1 TO WS-CT-CREATE.
005300     ADD 1 TO WS-NEXT-STOCK-ID.
005310 400-EXIT. EXIT.
005320*
005330 410-DO-UPDATE.
005340     MOVE 'N' TO WS-REJECT-SW.
005350     PERFORM 500-FIND-STOCK-BY-ID THRU 500-EXIT.
005360     IF NOT STOCK-FOUND
005370        MOVE 'Y' TO WS-REJECT-SW
005380        MOVE 'STOCK-ID NOT FOUND' TO WS-EDIT-ERROR-TEXT
005390        GO TO 410-EXIT
005400     END-IF.
005410     IF MV-SKU NOT = WS-SKU-TBL (WS-FOUND-IX)
005420        PERFORM 510-FIND-STOCK-BY-SKU THRU 510-EXIT
005430        IF DUP-SKU-FOUND
005440           MOVE 'Y' TO WS-REJECT-SW
005450           MOVE 'DUPLICATE SKU' TO WS-EDIT-ERROR-TEXT
005460           GO TO 410-EXIT
005470        END-IF
005480     END-IF.
005490     MOVE WS-SKU-TBL (WS-FOUND-IX)      TO LK-OLD-SKU.
005500     MOVE WS-QUANTITY-TBL (WS-FOUND-IX) TO LK-OLD-QTY.
005510     MOVE MV-SKU             TO WS-SKU-TBL (WS-FOUND-IX).
005520     MOVE MV-PRODUCT-NAME    TO WS-PRODUCT-NAME-TBL (WS-FOUND-IX).
005530     MOVE MV-QUANTITY        TO WS-QUANTITY-TBL (WS-FOUND-IX).
005540     MOVE MV-REORDER-LEVEL   TO WS-REORDER-LEVEL-TBL
005550                                 (WS-FOUND-IX).
005560     MOVE MV-UNIT-PRICE      TO WS-UNIT-PRICE-TBL (WS-FOUND-IX).
005570     MOVE MV-LOCATION        TO WS-LOCATION-TBL (WS-FOUND-IX).
005580     PERFORM 600-DERIVE-STATUS THRU 600-EXIT.
005590     MOVE MV-SKU             TO LK-NEW-SKU.
005600     MOVE MV-QUANTITY        TO LK-NEW-QTY.
005610     MOVE WS-STOCK-ID-TBL (WS-FOUND-IX) TO LK-ENTITY-ID.
005620     MOVE 'UPDATE'           TO LK-ACTION.
005630     PERFORM 700-CALL-AUDIT-LOGGER THRU 700-EXIT.
005640     ADD 1 TO WS-CT-UPDATE.
005650 410-EXIT. EXIT.
005660*
005670 420-DO-ADJUST.
005680     MOVE 'N' TO WS-REJECT-SW.
005690     PERFORM 500-FIND-STOCK-BY-ID THRU 500-EXIT.
005700     IF NOT STOCK-FOUND
005710        MOVE 'Y' TO WS-REJECT-SW
005720        MOVE 'STOCK-ID NOT FOUND' TO WS-EDIT-ERROR-TEXT
005730        GO TO 420-EXIT
005740     END-IF.
005750     MOVE WS-QUANTITY-TBL (WS-FOUND-IX) TO WS-QTY-BEFORE-WORK.
005760     MOVE MV-TRAN-TYPE TO WS-TRAN-TYPE-WORK.
005770     EVALUATE TRUE
005780        WHEN MV-TT-STOCK-IN OR MV-TT-RETURN
005790           COMPUTE WS-QTY-AFTER-WORK =
005800                   WS-QTY-BEFORE-WORK + MV-QUANTITY
005810           ADD MV-QUANTITY TO WS-CT-QTY-RECEIVED
005820        WHEN MV-TT-ADJUSTMENT
005830           COMPUTE WS-QTY-AFTER-WORK =
005840                   WS-QTY-BEFORE-WORK + MV-QUANTITY
005850        WHEN MV-TT-STOCK-OUT OR MV-TT-TRANSFER
005860           IF WS-QTY-BEFORE-WORK < MV-QUANTITY
005870              MOVE 'Y' TO WS-REJECT-SW
005880              MOVE 'INSUFFICIENT STOCK' TO WS-EDIT-ERROR-TEXT
005890              GO TO 420-EXIT
005900           END-IF
005910           COMPUTE WS-QTY-AFTER-WORK =
005920                   WS-QTY-BEFORE-WORK - MV-QUANTITY
005930           ADD MV-QUANTITY TO WS-CT-QTY-ISSUED
005940        WHEN MV-TT-DAMAGE
005950           IF WS-QTY-BEFORE-WORK < MV-QUANTITY
005960              MOVE 'Y' TO WS-REJECT-SW
005970              MOVE 'INSUFFICIENT STOCK' TO WS-EDIT-ERROR-TEXT
005980              GO TO 420-EXIT
005990           END-IF
006000           COMPUTE WS-QTY-AFTER-WORK =
006010                   WS-QTY-BEFORE-WORK - MV-QUANTITY
006020           ADD MV-QUANTITY TO WS-CT-QTY-ISSUED
006030     END-EVALUATE.
006040     MOVE WS-QTY-AFTER-WORK TO WS-QUANTITY-TBL (WS-FOUND-IX).
006050     PERFORM 600-DERIVE-STATUS THRU 600-EXIT.
006060     MOVE WS-STOCK-ID-TBL (WS-FOUND-IX) TO TJ-STOCK-ID.
006070     MOVE MV-TRAN-TYPE       TO TJ-TRAN-TYPE.
006080     MOVE MV-QUANTITY        TO TJ-TRAN-QTY.
006090     MOVE WS-QTY-BEFORE-WORK TO TJ-QTY-BEFORE.
006100     MOVE WS-QTY-AFTER-WORK  TO TJ-QTY-AFTER.
006110     MOVE MV-REASON          TO TJ-REASON.
006120     MOVE MV-REFERENCE       TO TJ-REFERENCE.
006130     PERFORM 650-WRITE-JOURNAL-REC THRU 650-EXIT.
006140     MOVE WS-SKU-TBL (WS-FOUND-IX) TO LK-OLD-SKU.
006150     MOVE WS-QTY-BEFORE-WORK TO LK-OLD-QTY.
006160     MOVE WS-SKU-TBL (WS-FOUND-IX) TO LK-NEW-SKU.
006170     MOVE WS-QTY-AFTER-WORK  TO LK-NEW-QTY.
006180     MOVE WS-STOCK-ID-TBL (WS-FOUND-IX) TO LK-ENTITY-ID.
006190     MOVE 'STOCK-ADJUSTMENT' TO LK-ACTION.
006200     PERFORM 700-CALL-AUDIT-LOGGER THRU 700-EXIT.
006210     ADD 1 TO WS-CT-ADJUST.
006220 420-EXIT. EXIT.
006230*
006240 430-DO-DAMAGE.
006250     MOVE 'N' TO WS-REJECT-SW.
006260     PERFORM 500-FIND-STOCK-BY-ID THRU 500-EXIT.
006270     IF NOT STOCK-FOUND
006280        MOVE 'Y' TO WS-REJECT-SW
006290        MOVE 'STOCK-ID NOT FOUND' TO WS-EDIT-ERROR-TEXT
006300        GO TO 430-EXIT
006310     END-IF.
006320     MOVE WS-QUANTITY-TBL (WS-FOUND-IX) TO WS-QTY-BEFORE-WORK.
006330     IF WS-QTY-BEFORE-WORK < MV-QUANTITY
006340        MOVE 'Y' TO WS-REJECT-SW
006350        MOVE 'INSUFFICIENT STOCK' TO WS-EDIT-ERROR-TEXT
006360        GO TO 430-EXIT
006370     END-IF.
006380     COMPUTE WS-QTY-AFTER-WORK = WS-QTY-BEFORE-WORK - MV-QUANTITY.
006390     MOVE WS-QTY-AFTER-WORK TO WS-QUANTITY-TBL (WS-FOUND-IX).
006400     ADD MV-QUANTITY TO WS-DAMAGED-QTY-TBL (WS-FOUND-IX).
006410     ADD MV-QUANTITY TO WS-CT-QTY-ISSUED.
006420     PERFORM 600-DERIVE-STATUS THRU 600-EXIT.
006430     MOVE WS-STOCK-ID-TBL (WS-FOUND-IX) TO TJ-STOCK-ID.
006440     MOVE 'DAMAGE    '        TO TJ-TRAN-TYPE.
006450     MOVE MV-QUANTITY         TO TJ-TRAN-QTY.
006460     MOVE WS-QTY-BEFORE-WORK  TO TJ-QTY-BEFORE.
006470     MOVE WS-QTY-AFTER-WORK   TO TJ-QTY-AFTER.
006480     MOVE MV-REASON           TO TJ-REASON.
006490     MOVE MV-REFERENCE        TO TJ-REFERENCE.
006500     PERFORM 650-WRITE-JOURNAL-REC THRU 650-EXIT.
006510     MOVE WS-SKU-TBL (WS-FOUND-IX) TO LK-OLD-SKU.
006520     MOVE WS-QTY-BEFORE-WORK  TO LK-OLD-QTY.
006530     MOVE WS-SKU-TBL (WS-FOUND-IX) TO LK-NEW-SKU.
006540     MOVE WS-QTY-AFTER-WORK   TO LK-NEW-QTY.
006550     MOVE WS-STOCK-ID-TBL (WS-FOUND-IX) TO LK-ENTITY-ID.
006560     MOVE 'DAMAGED-GOODS'     TO LK-ACTION.
006570     PERFORM 700-CALL-AUDIT-LOGGER THRU 700-EXIT.
006580     ADD 1 TO WS-CT-DAMAGE.
006590 430-EXIT. EXIT.
006600*
006610 440-DO-DELETE.
006620     MOVE 'N' TO WS-REJECT-SW.
006630     PERFORM 500-FIND-STOCK-BY-ID THRU 500-EXIT.
006640     IF NOT STOCK-FOUND
006650        MOVE 'Y' TO WS-REJECT-SW
006660        MOVE 'STOCK-ID NOT FOUND' TO WS-EDIT-ERROR-TEXT
006670        GO TO 440-EXIT
006680     END-IF.
006690     MOVE WS-SKU-TBL (WS-FOUND-IX)      TO LK-OLD-SKU.
006700     MOVE WS-QUANTITY-TBL (WS-FOUND-IX) TO LK-OLD-QTY.
006710     MOVE SPACES TO LK-NEW-SKU.
006720     MOVE 0      TO LK-NEW-QTY.
006730     MOVE WS-STOCK-ID-TBL (WS-FOUND-IX) TO LK-ENTITY-ID.
006740     MOVE 'DELETE'           TO LK-ACTION.
006750     PERFORM 700-CALL-AUDIT-LOGGER THRU 700-EXIT.
006760     PERFORM 445-SHIFT-TABLE-STEP THRU 445-EXIT
006770             VARYING WS-SEARCH-IX FROM WS-FOUND-IX BY 1
006780             UNTIL WS-SEARCH-IX NOT < WS-STOCK-COUNT.
006790     SUBTRACT 1 FROM WS-STOCK-COUNT.
006800     ADD 1 TO WS-CT-DELETE.
006810 440-EXIT. EXIT.
006820*
006830 445-SHIFT-TABLE-STEP.
006840     MOVE WS-STOCK-ENTRY (WS-SEARCH-IX + 1)
006850       TO WS-STOCK-ENTRY (WS-SEARCH-IX).
006860 445-EXIT. EXIT.
006870*
006880******************************************************************
006890*    500 SERIES - TABLE LOOKUP                                   *
006900******************************************************************
006910*
006920 500-FIND-STOCK-BY-ID.
006930     MOVE 'N' TO WS-STOCK-FOUND-SW.
006940     MOVE 0   TO WS-FOUND-IX.
006950     PERFORM 505-SEARCH-BY-ID-STEP THRU 505-EXIT
006960             VARYING WS-SEARCH-IX FROM 1 BY 1
006970             UNTIL WS-SEARCH-IX > WS-STOCK-COUNT
006980                OR STOCK-FOUND.
006990 500-EXIT. EXIT.
007000*
007010 505-SEARCH-BY-ID-STEP.
007020     IF WS-STOCK-ID-TBL (WS-SEARCH-IX) = MV-STOCK-ID
007030        MOVE 'Y' TO WS-STOCK-FOUND-SW
007040        MOVE WS-SEARCH-IX TO WS-FOUND-IX
007050     END-IF.
007060 505-EXIT. EXIT.
007070*
007080 510-FIND-STOCK-BY-SKU.
007090     MOVE 'N' TO WS-DUP-SKU-SW.
007100     PERFORM 515-SEARCH-BY-SKU-STEP THRU 515-EXIT
007110             VARYING WS-SEARCH-IX FROM 1 BY 1
007120             UNTIL WS-SEARCH-IX > WS-STOCK-COUNT
007130                OR DUP-SKU-FOUND.
007140 510-EXIT. EXIT.
007150*
007160 515-SEARCH-BY-SKU-STEP.
007170     IF WS-SKU-TBL (WS-SEARCH-IX) = MV-SKU
007180        AND WS-STOCK-ID-TBL (WS-SEARCH-IX) NOT = MV-STOCK-ID
007190        MOVE 'Y' TO WS-DUP-SKU-SW
007200     END-IF.
007210 515-EXIT. EXIT.
007220*
007230******************************************************************
007240*    600 SERIES - STATUS DERIVATION                                  CL*02
007250******************************************************************
007260*
007270 600-DERIVE-STATUS.
007280     EVALUATE TRUE
007290        WHEN WS-QUANTITY-TBL (WS-FOUND-IX) = 0
007300           MOVE 'OUT-OF-STOCK' TO WS-STATUS-TBL (WS-FOUND-IX)
007310        WHEN WS-QUANTITY-TBL (WS-FOUND-IX)
007320                NOT > WS-REORDER-LEVEL-TBL (WS-FOUND-IX)
007330           MOVE 'LOW-STOCK   ' TO WS-STATUS-TBL (WS-FOUND-IX)
007340        WHEN NOT TBL-ST-DISCONTINUED (WS-FOUND-IX)
007350           MOVE 'AVAILABLE   ' TO WS-STATUS-TBL (WS-FOUND-IX)
007360     END-EVALUATE.
007370 600-EXIT. EXIT.
007380*
007390******************************************************************
007400*    650 SERIES - TRANSACTION JOURNAL                            *
007410******************************************************************
007420*
007430 650-WRITE-JOURNAL-REC.
007440     MOVE WS-NEXT-TRAN-ID TO TJ-TRAN-ID.
007450     WRITE TJ-TRAN-RECORD-FD FROM TJ-TRAN-RECORD.
007460     ADD 1 TO WS-NEXT-TRAN-ID.
007470 650-EXIT. EXIT.
007480*
007490******************************************************************
007500*    700 SERIES - AUDIT LOGGER CALL                                  CL*02
007510******************************************************************
007520*
007530 700-CALL-AUDIT-LOGGER.
007540     MOVE 'WRITE' TO LK-FUNCTION.
007550     CALL 'INVAUD1' USING LK-AUDIT-PARMS.
007560 700-EXIT. EXIT.
007570*
007580******************************************************************
007590*    750 SERIES - ERROR LISTING                                  *
007600******************************************************************
007610*
007620 750-WRITE-ERROR-LINE.
007630     MOVE MV-ACTION      TO RPT-ERR-ACTION.
007640     MOVE MV-STOCK-ID    TO RPT-ERR-STOCK-ID.
007650     MOVE MV-SKU         TO RPT-ERR-SKU.
007660     MOVE WS-EDIT-ERROR-TEXT TO RPT-ERR-REASON.
007670     WRITE REPORT-RECORD FROM RPT-ERROR-DETAIL.
007680 750-EXIT. EXIT.
007690*
007700******************************************************************
007710*    800 SERIES - REWRITE STOCK MASTER                               CL*07
007720******************************************************************
007730*
007740 800-REWRITE-STOCK-MASTER.
007750     PERFORM 810-REWRITE-STEP THRU 810-EXIT
007760             VARYING WS-SEARCH-IX FROM 1 BY 1
007770             UNTIL WS-SEARCH-IX > WS-STOCK-COUNT.
007780     MOVE WS-STOCK-COUNT TO WS-CT-MASTER-END.
007790 800-EXIT. EXIT.
007800*
007810 810-REWRITE-STEP.
007820     MOVE WS-STOCK-ID-TBL (WS-SEARCH-IX)      TO SM-STOCK-ID.
007830     MOVE WS-SKU-TBL (WS-SEARCH-IX)           TO SM-SKU.
007840     MOVE WS-PRODUCT-NAME-TBL (WS-SEARCH-IX)  TO SM-PRODUCT-NAME.
007850     MOVE WS-QUANTITY-TBL (WS-SEARCH-IX)      TO SM-QUANTITY.
007860     MOVE WS-REORDER-LEVEL-TBL (WS-SEARCH-IX) TO SM-REORDER-LEVEL.
007870     MOVE WS-DAMAGED-QTY-TBL (WS-SEARCH-IX)   TO SM-DAMAGED-QTY.
007880     MOVE WS-UNIT-PRICE-TBL (WS-SEARCH-IX)    TO SM-UNIT-PRICE.
007890     MOVE WS-LOCATION-TBL (WS-SEARCH-IX)      TO SM-LOCATION.
007900     MOVE WS-STATUS-TBL (WS-SEARCH-IX)        TO SM-STATUS.
007910     WRITE SM-STOCK-RECORD-OUT FROM SM-STOCK-RECORD.
007920 810-EXIT. EXIT.
007930*
007940******************************************************************
007950*    900 SERIES - REPORTS AND CONTROL TOTALS                     *
007960******************************************************************
007970*
007980 900-PRODUCE-REPORTS.
007990     PERFORM 905-PRINT-LOW-STOCK THRU 905-EXIT.
008000     PERFORM 910-PRINT-DAMAGED-STOCK THRU 910-EXIT.
008010     PERFORM 920-PRINT-CONTROL-TOTALS THRU 920-EXIT.
008020 900-EXIT. EXIT.
008030*
008040 905-PRINT-LOW-STOCK.
008050     MOVE 0 TO WS-CT-LOW-STOCK-CNT.
008060     WRITE REPORT-RECORD FROM RPT-LOW-STOCK-HEADING1 AFTER PAGE.
008070     WRITE REPORT-RECORD FROM RPT-LOW-STOCK-HEADING2 AFTER 2.
008080     PERFORM 906-LOW-STOCK-STEP THRU 906-EXIT
008090             VARYING WS-SEARCH-IX FROM 1 BY 1
008100             UNTIL WS-SEARCH-IX > WS-STOCK-COUNT.
008110     MOVE WS-CT-LOW-STOCK-CNT TO RPT-LS-COUNT-OUT.
008120     WRITE REPORT-RECORD FROM RPT-LOW-STOCK-COUNT AFTER 2.
008130 905-EXIT. EXIT.
008140*
008150 906-LOW-STOCK-STEP.
008160     IF WS-QUANTITY-TBL (WS-SEARCH-IX)
008170             NOT > WS-REORDER-LEVEL-TBL (WS-SEARCH-IX)
008180        MOVE WS-STOCK-ID-TBL (WS-SEARCH-IX)  TO RPT-LS-STOCK-ID
008190        MOVE WS-SKU-TBL (WS-SEARCH-IX)       TO RPT-LS-SKU
008200        MOVE WS-PRODUCT-NAME-TBL (WS-SEARCH-IX)
008210                                        TO RPT-LS-PRODUCT-NAME
008220        MOVE WS-QUANTITY-TBL (WS-SEARCH-IX)  TO RPT-LS-QUANTITY
008230        MOVE WS-REORDER-LEVEL-TBL (WS-SEARCH-IX)
008240                                        TO RPT-LS-REORDER-LEVEL
008250        MOVE WS-STATUS-TBL (WS-SEARCH-IX)    TO RPT-LS-STATUS
008260        WRITE REPORT-RECORD FROM RPT-LOW-STOCK-DETAIL
008270        ADD 1 TO WS-CT-LOW-STOCK-CNT
008280     END-IF.
008290 906-EXIT. EXIT.
008300*
008310 910-PRINT-DAMAGED-STOCK.
008320     MOVE 0 TO WS-CT-DAMAGED-CNT.
008330     WRITE REPORT-RECORD FROM RPT-DAMAGED-HEADING1 AFTER PAGE.
008340     WRITE REPORT-RECORD FROM RPT-DAMAGED-HEADING2 AFTER 2.
008350     PERFORM 911-DAMAGED-STOCK-STEP THRU 911-EXIT
008360             VARYING WS-SEARCH-IX FROM 1 BY 1
008370             UNTIL WS-SEARCH-IX > WS-STOCK-COUNT.
008380     MOVE WS-CT-DAMAGED-CNT TO RPT-DM-COUNT-OUT.
008390     WRITE REPORT-RECORD FROM RPT-DAMAGED-COUNT AFTER 2.
008400 910-EXIT. EXIT.
008410*
008420 911-DAMAGED-STOCK-STEP.
008430     IF WS-DAMAGED-QTY-TBL (WS-SEARCH-IX) > 0
008440        MOVE WS-STOCK-ID-TBL (WS-SEARCH-IX)  TO RPT-DM-STOCK-ID
008450        MOVE WS-SKU-TBL (WS-SEARCH-IX)       TO RPT-DM-SKU
008460        MOVE WS-PRODUCT-NAME-TBL (WS-SEARCH-IX)
008470                                        TO RPT-DM-PRODUCT-NAME
008480        MOVE WS-QUANTITY-TBL (WS-SEARCH-IX)  TO RPT-DM-QUANTITY
008490        MOVE WS-DAMAGED-QTY-TBL (WS-SEARCH-IX)
008500                                        TO RPT-DM-DAMAGED-QTY
008510        WRITE REPORT-RECORD FROM RPT-DAMAGED-DETAIL
008520        ADD 1 TO WS-CT-DAMAGED-CNT
008530     END-IF.
008540 911-EXIT. EXIT.
008550*
008560 920-PRINT-CONTROL-TOTALS.
008570     WRITE REPORT-RECORD FROM RPT-CTL-HEADING1 AFTER PAGE.
008580     MOVE 'MOVEMENTS READ'         TO RPT-CTL-LABEL.
008590     MOVE WS-CT-READ               TO RPT-CTL-VALUE.
008600     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL AFTER 2.
008610     MOVE 'CREATE ACTIONS'         TO RPT-CTL-LABEL.
008620     MOVE WS-CT-CREATE             TO RPT-CTL-VALUE.
008630     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008640     MOVE 'UPDATE ACTIONS'         TO RPT-CTL-LABEL.
008650     MOVE WS-CT-UPDATE             TO RPT-CTL-VALUE.
008660     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008670     MOVE 'ADJUST ACTIONS'         TO RPT-CTL-LABEL.
008680     MOVE WS-CT-ADJUST             TO RPT-CTL-VALUE.
008690     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008700     MOVE 'DAMAGE ACTIONS'         TO RPT-CTL-LABEL.
008710     MOVE WS-CT-DAMAGE             TO RPT-CTL-VALUE.
008720     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008730     MOVE 'DELETE ACTIONS'         TO RPT-CTL-LABEL.
008740     MOVE WS-CT-DELETE             TO RPT-CTL-VALUE.
008750     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008760     MOVE 'ACCEPTED'               TO RPT-CTL-LABEL.
008770     MOVE WS-CT-ACCEPTED           TO RPT-CTL-VALUE.
008780     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008790     MOVE 'REJECTED'               TO RPT-CTL-LABEL.
008800     MOVE WS-CT-REJECTED           TO RPT-CTL-VALUE.
008810     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008820     MOVE 'QUANTITY RECEIVED'      TO RPT-CTL-LABEL.
008830     MOVE WS-CT-QTY-RECEIVED       TO RPT-CTL-VALUE.
008840     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008850     MOVE 'QUANTITY ISSUED'        TO RPT-CTL-LABEL.
008860     MOVE WS-CT-QTY-ISSUED         TO RPT-CTL-VALUE.
008870     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008880     MOVE 'MASTER RECORDS AT START' TO RPT-CTL-LABEL.
008890     MOVE WS-CT-MASTER-START       TO RPT-CTL-VALUE.
008900     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008910     MOVE 'MASTER RECORDS CREATED' TO RPT-CTL-LABEL.
008920     MOVE WS-CT-CREATE             TO RPT-CTL-VALUE.
008930     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008940     MOVE 'MASTER RECORDS DELETED' TO RPT-CTL-LABEL.
008950     MOVE WS-CT-DELETE             TO RPT-CTL-VALUE.
008960     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
008970     MOVE 'MASTER RECORDS AT END'  TO RPT-CTL-LABEL.
008980     MOVE WS-CT-MASTER-END         TO RPT-CTL-VALUE.
008990     WRITE REPORT-RECORD FROM RPT-CTL-DETAIL.
009000 920-EXIT. EXIT.
009010*
009020******************************************************************
009030*    990 SERIES - TERMINATION                                    *
009040******************************************************************
009050*
009060 990-TERMINATE-RUN.
009070     MOVE 'CLOSE' TO LK-FUNCTION.
009080     CALL 'INVAUD1' USING LK-AUDIT-PARMS.
009090     CLOSE STOCK-MASTER-IN
009100           MOVEMENTS-IN
009110           STOCK-MASTER-OUT
009120           TRAN-JOURNAL
009130           REPORT-FILE.
009140 990-EXIT. EXIT.
009150
009160
