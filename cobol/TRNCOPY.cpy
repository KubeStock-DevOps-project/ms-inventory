000010*****************************************************************
000020*                                                               *
000030*   MEMBER NAME  =  TRNCOPY                                    *
000040*                                                               *
000050*   DESCRIPTIVE NAME = STOCK TRANSACTION JOURNAL RECORD        *
000060*                      WAREHOUSE INVENTORY CONTROL SYSTEM      *
000070*                                                               *
000080*   FUNCTION = ONE ENTRY PER STOCK MOVEMENT ACCEPTED BY         *
000090*              INVUPD1.  CARRIES THE QUANTITY MOVED AND THE    *
000100*              ON HAND QUANTITY BEFORE AND AFTER THE MOVE SO   *
000110*              THE MOVEMENT CAN BE RECONSTRUCTED WITHOUT       *
000120*              GOING BACK TO THE MASTER.                       *
000130*                                                               *
000140*   RECORD LENGTH  = 111                                        *
000150*   KEY            = NONE - WRITTEN IN ARRIVAL SEQUENCE        *
000160*                                                               *
000170*****************************************************************
000180*  CHANGE LOG                                                  *
000190*****************************************************************
000200*  DATE-WRITTEN.   06/14/89.                              CL*01
000210*  06/14/89  T ANDERWALD  ORIGINAL LAYOUT, PART OF REQ 1123 CL*01
000220*  11/05/91  J OYELARAN   ADDED 88-LEVELS FOR TJ-TRAN-TYPE  CL*02
000230*  04/30/93  J OYELARAN   ADDED TJ-QTY-BEFORE/AFTER PAIR    CL*03
000240*  08/09/96  M SEQUEIRA   WIDENED TJ-REASON 20 TO 30        CL*04
000250*  10/03/98  D PELLETIER  Y2K REVIEW-NO DATE FIELDS HERE    CL*05
000260*  05/26/00  D PELLETIER  ADDED FILLER PAD TO 111 BYTES     CL*06
000270*****************************************************************
000280*
000290 01  TJ-TRAN-RECORD.
000300*
000310*    SEQUENTIAL JOURNAL ENTRY NUMBER, ASSIGNED BY INVUPD1
000320*
000330     05  TJ-TRAN-ID              PIC 9(09).
000340*
000350*    KEY OF THE STOCK MASTER RECORD THIS ENTRY MOVES
000360*
000370     05  TJ-STOCK-ID             PIC 9(09).
000380*
000390*    MOVEMENT TYPE - SEE 88-LEVELS BELOW               CL*02
000400*
000410     05  TJ-TRAN-TYPE            PIC X(10).
000420         88  TJ-TY-STOCK-IN           VALUE 'STOCK-IN  '.
000430         88  TJ-TY-STOCK-OUT          VALUE 'STOCK-OUT '.
000440         88  TJ-TY-ADJUSTMENT         VALUE 'ADJUSTMENT'.
000450         88  TJ-TY-DAMAGE             VALUE 'DAMAGE    '.
000460         88  TJ-TY-TRANSFER           VALUE 'TRANSFER  '.
000470         88  TJ-TY-RETURN             VALUE 'RETURN    '.
000480*
000490*    QUANTITY MOVED - ALWAYS POSITIVE AS ENTERED
000500*
000510     05  TJ-TRAN-QTY             PIC 9(07).
000520*
000530*    ON HAND QUANTITY BEFORE/AFTER THE MOVE            CL*03
000540*
000550     05  TJ-QTY-BEFORE           PIC 9(07).
000560     05  TJ-QTY-AFTER            PIC 9(07).
000570*
000580     05  TJ-REASON               PIC X(30).
000590     05  TJ-REFERENCE            PIC X(20).
000600*
000610     05  FILLER                  PIC X(12).
000620*
000630*****************************************************************
000640*    ALTERNATE VIEW - QUANTITY DELTA WORK AREA FOR 850-RPT-CTL *
000650*****************************************************************
000660*
000670 01  TJ-TRAN-QTY-VIEW REDEFINES TJ-TRAN-RECORD.
000680     05  FILLER                  PIC X(28).
000690     05  TJ-QTY-DELTA-WORK       PIC 9(07).
000700     05  FILLER                  PIC X(76).
