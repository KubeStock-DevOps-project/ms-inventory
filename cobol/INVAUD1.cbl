000010*****************************************************************    CL*01
000020*                                                               *    CL*01
000030* LICENSED MATERIALS - PROPERTY OF THE WAREHOUSE DIVISION       *    CL*01
000040* ALL RIGHTS RESERVED                                           *    CL*01
000050*                                                               *    CL*01
000060*****************************************************************    CL*01
000070 ID DIVISION.                                                        CL*01
000080 PROGRAM-ID. INVAUD1.                                                CL*01
000090 AUTHOR.         J OYELARAN.                                         CL*01
000100 INSTALLATION.   WAREHOUSE DIVISION - DISTRIBUTION CENTER 2.         CL*01
000110 DATE-WRITTEN.   11/05/1991.                                         CL*01
000120 DATE-COMPILED.                                                      CL*01
000130 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.           CL*01
000140*                                                               *    CL*01
000150******************************************************************
000160*REMARKS.                                                            CL*01
000170*    AUDIT LOGGER SUBPROGRAM, CALLED BY INVUPD1 ON EVERY CREATE,     CL*01
000180*    UPDATE, STOCK ADJUSTMENT, DAMAGED GOODS AND DELETE ACTION       CL*01
000190*    AGAINST THE PRODUCT STOCK MASTER.  CARRIES ITS OWN AUDIT-ID     CL*01
000200*    COUNTER IN WORKING-STORAGE FOR THE LIFE OF THE RUN.             CL*01
000210*                                                                    CL*01
000220*    LK-FUNCTION DRIVES WHAT THIS CALL DOES -                        CL*01
000230*         OPEN   - OPEN THE AUDIT LOG FOR OUTPUT, RESET COUNTER      CL*01
000240*         WRITE  - BUILD AND WRITE ONE AUDIT-LOG ENTRY               CL*01
000250*         CLOSE  - CLOSE THE AUDIT LOG                               CL*01
000260*                                                                    CL*01
000270*    OUTPUT.  AUDIT-LOG - ONE ENTRY PER MASTER CHANGE, SEE           CL*01
000280*             AUDCOPY FOR RECORD LAYOUT.                             CL*01
000290*                                                                    CL*01
000300*    CALLED BY.  INVUPD1, PARAGRAPH 700-CALL-AUDIT-LOGGER            CL*01
000310******************************************************************
000320*  CHANGE LOG                                                    *
000330******************************************************************
000340*  11/05/91  J OYELARAN   ORIGINAL PROGRAM, PART OF REQ 1560         CL*01
000350*  04/30/93  J OYELARAN   ADDED CLOSE FUNCTION, CALLER NOW           CL*02
000360*                         CLOSES AUDIT-LOG THROUGH THIS CALL         CL*02
000370*  02/18/95  R KOSTOV     RESET WS-AUDIT-ID-CTR ON EVERY OPEN,       CL*03
000380*                         REQ 1980 - A RERUN AFTER A FAILED JOB      CL*03
000390*                         WAS CONTINUING THE OLD COUNTER             CL*03
000400*  08/09/96  M SEQUEIRA   ADDED AL-PERFORMED-BY, REQ 2290            CL*04
000410*  10/03/98  D PELLETIER  Y2K REVIEW - NO DATE FIELDS IN RUN         CL*05
000420*  09/22/99  D PELLETIER  ADDED FILE STATUS CHECKS ON OPEN,          CL*06
000430*                         WRITE AND CLOSE, REQ 2410 - AUDIT-LOG      CL*06
000440*                         FAILURES WERE GOING UNNOTICED              CL*06
000450*  07/11/02  K OBUYA      RESEQUENCED FOR DUPLICATE-SKU CHECK        CL*07
000460*                         WORK IN INVUPD1, NO CHANGE HERE            CL*07
000470*  01/09/04  K OBUYA      ADDED UPSI-0 AUDIT-TRACE SWITCH FOR        CL*08
000480*                         PROD SUPPORT DIAGNOSTICS, REQ 2701         CL*08
000490******************************************************************
000500*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-3090.
000540 OBJECT-COMPUTER. IBM-3090.
000550 SPECIAL-NAMES.
000560     UPSI-0 ON STATUS IS AUDIT-TRACE-ON
000570     UPSI-0 OFF STATUS IS AUDIT-TRACE-OFF.
000580*
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610*
000620     SELECT AUDIT-LOG ASSIGN TO AUDITLOG
000630            ORGANIZATION IS SEQUENTIAL
000640            ACCESS MODE  IS SEQUENTIAL
000650            FILE STATUS  IS WS-AUDITLOG-STATUS.
000660*
000670******************************************************************
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710 FD  AUDIT-LOG
000720     RECORDING MODE IS F
000730     BLOCK CONTAINS 0 RECORDS
000740     LABEL RECORDS ARE STANDARD.
000750 01  AL-AUDIT-RECORD-FD          PIC X(111).
000760*
000770******************************************************************
000780 WORKING-STORAGE SECTION.
000790******************************************************************
000800*
000810 COPY AUDCOPY.
000820*
000830 01  WS-FILE-STATUSES.
000840     05  WS-AUDITLOG-STATUS      PIC X(02) VALUE SPACES.
000850     05  FILLER                  PIC X(02) VALUE SPACES.
000860*
000870 01  WS-SWITCHES.
000880     05  WS-FIRST-CALL-SW        PIC X(01) VALUE 'Y'.
000890         88  FIRST-CALL                VALUE 'Y'.
000900     05  FILLER                  PIC X(02) VALUE SPACES.
000910*
000920*    AUDIT-ID SEQUENCE COUNTER - RESET ON EACH OPEN, HELD            CL*01
000930*    FOR THE LIFE OF THE RUN                                         CL*01
000940*
000950 01  WS-AUDIT-COUNTER-GROUP.
000960     05  WS-AUDIT-ID-CTR         PIC S9(09) COMP-3 VALUE 0.
000970     05  FILLER                  PIC X(02) VALUE SPACES.
000980*
000990******************************************************************
001000*    GENERIC RUN-DATE WORK AREA - FROM THE SHOP'S STANDARD           CL*05
001010*    SUBPROGRAM TEMPLATE, NOT SET BY THIS PROGRAM                    CL*05
001020******************************************************************
001030*
001040 01  WS-RUN-DATE-WORK.
001050     05  WS-RUN-DATE-CC          PIC 9(02) VALUE 0.
001060     05  WS-RUN-DATE-YY          PIC 9(02) VALUE 0.
001070     05  WS-RUN-DATE-MM          PIC 9(02) VALUE 0.
001080     05  WS-RUN-DATE-DD          PIC 9(02) VALUE 0.
001090     05  FILLER                  PIC X(02) VALUE SPACES.
001100 01  WS-RUN-DATE-CENTURY-VIEW REDEFINES WS-RUN-DATE-WORK.
001110     05  WS-RUN-DATE-CENTURY     PIC 9(04).
001120     05  WS-RUN-DATE-MMDD        PIC 9(04).
001130     05  FILLER                  PIC X(02).
001140*
001150 77  WS-RETURN-CODE-WORK         PIC S9(02) COMP VALUE 0.
001160*
001170******************************************************************
001180 LINKAGE SECTION.
001190******************************************************************
001200*
001210 01  LK-AUDIT-PARMS.
001220     05  LK-FUNCTION             PIC X(05).
001230         88  LK-FN-OPEN               VALUE 'OPEN'.
001240         88  LK-FN-WRITE              VALUE 'WRITE'.
001250         88  LK-FN-CLOSE              VALUE 'CLOSE'.
001260     05  LK-ENTITY-ID             PIC 9(09).
001270     05  LK-ACTION                PIC X(16).
001280     05  LK-OLD-SKU               PIC X(20).
001290     05  LK-OLD-QTY               PIC 9(07).
001300     05  LK-NEW-SKU               PIC X(20).
001310     05  LK-NEW-QTY               PIC 9(07).
001320     05  LK-RETURN-CODE           PIC S9(02) COMP.
001330     05  FILLER                   PIC X(02).
001340 01  LK-AUDIT-KEY-VIEW REDEFINES LK-AUDIT-PARMS.
001350     05  FILLER                   PIC X(05).
001360     05  LK-KEY-ENTITY-ID         PIC 9(09).
001370     05  LK-KEY-ACTION            PIC X(16).
001380     05  FILLER                   PIC X(58).
001390*
001400******************************************************************
001410 PROCEDURE DIVISION USING LK-AUDIT-PARMS.
001420******************************************************************
001430*
001440 000-AUDIT-LOGGER.
001450     EVALUATE TRUE
001460        WHEN LK-FN-OPEN
001470           PERFORM 100-OPEN-AUDIT-LOG THRU 100-EXIT
001480        WHEN LK-FN-WRITE
001490           PERFORM 200-WRITE-AUDIT-REC THRU 200-EXIT
001500        WHEN LK-FN-CLOSE
001510           PERFORM 900-CLOSE-AUDIT-LOG THRU 900-EXIT
001520        WHEN OTHER
001530           MOVE 16 TO LK-RETURN-CODE
001540     END-EVALUATE.
001550     GOBACK.
001560 000-EXIT. EXIT.
001570*
001580******************************************************************
001590*    100 SERIES - OPEN                                           *
001600******************************************************************
001610*
001620 100-OPEN-AUDIT-LOG.
001630     MOVE 0 TO LK-RETURN-CODE.
001640     OPEN OUTPUT AUDIT-LOG.
001650     IF WS-AUDITLOG-STATUS NOT = '00'
001660        DISPLAY 'INVAUD1 - ERROR OPENING AUDIT-LOG, RC='
001670                WS-AUDITLOG-STATUS
001680        MOVE 16 TO LK-RETURN-CODE
001690     END-IF.
001700     MOVE 0 TO WS-AUDIT-ID-CTR.
001710     MOVE 'N' TO WS-FIRST-CALL-SW.
001720 100-EXIT. EXIT.
001730*
001740******************************************************************
001750*    200 SERIES - WRITE ONE AUDIT ENTRY                          *
001760******************************************************************
001770*
001780 200-WRITE-AUDIT-REC.
001790     MOVE 0 TO LK-RETURN-CODE.
001800     ADD 1 TO WS-AUDIT-ID-CTR.
001810     MOVE WS-AUDIT-ID-CTR    TO AL-AUDIT-ID.
001820     MOVE 'PRODUCT-STOCK'    TO AL-ENTITY-TYPE.
001830     MOVE LK-ENTITY-ID       TO AL-ENTITY-ID.
001840     MOVE LK-ACTION          TO AL-ACTION.
001850     MOVE LK-OLD-SKU         TO AL-OLD-SKU.
001860     MOVE LK-OLD-QTY         TO AL-OLD-QTY.
001870     MOVE LK-NEW-SKU         TO AL-NEW-SKU.
001880     MOVE LK-NEW-QTY         TO AL-NEW-QTY.
001890     MOVE 'SYSTEM'           TO AL-PERFORMED-BY.
001900     WRITE AL-AUDIT-RECORD-FD FROM AL-AUDIT-RECORD.
001910     IF WS-AUDITLOG-STATUS NOT = '00'
001920        DISPLAY 'INVAUD1 - ERROR WRITING AUDIT-LOG, RC='
001930                WS-AUDITLOG-STATUS
001940        MOVE 16 TO LK-RETURN-CODE
001950     END-IF.
001960 200-EXIT. EXIT.
001970*
001980******************************************************************
001990*    900 SERIES - CLOSE                                          *
002000******************************************************************
002010*
002020 900-CLOSE-AUDIT-LOG.
002030     MOVE 0 TO LK-RETURN-CODE.
002040     CLOSE AUDIT-LOG.
002050     IF WS-AUDITLOG-STATUS NOT = '00'
002060        DISPLAY 'INVAUD1 - ERROR CLOSING AUDIT-LOG, RC='
002070                WS-AUDITLOG-STATUS
002080        MOVE 16 TO LK-RETURN-CODE
002090     END-IF.
002100 900-EXIT. EXIT.
002110
