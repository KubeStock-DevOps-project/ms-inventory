000010*****************************************************************
000020*                                                               *
000030*   MEMBER NAME  =  STOKCOPY                                   *
000040*                                                               *
000050*   DESCRIPTIVE NAME = PRODUCT STOCK MASTER RECORD LAYOUT      *
000060*                      WAREHOUSE INVENTORY CONTROL SYSTEM      *
000070*                                                               *
000080*   FUNCTION = ONE ENTRY PER STOCK KEEPING UNIT.  CARRIES THE  *
000090*              ON HAND QUANTITY, THE DAMAGED QUANTITY, THE     *
000100*              REORDER LEVEL, AND THE CURRENT STOCK STATUS.    *
000110*              LOADED INTO THE IN-STORAGE STOCK TABLE BY       *
000120*              INVUPD1 AT THE START OF EACH RUN AND REWRITTEN  *
000130*              IN STOCK-ID SEQUENCE AT END OF RUN.             *
000140*                                                               *
000150*   RECORD LENGTH  = 112                                       *
000160*   KEY            = SM-STOCK-ID  (ASSIGNED SEQUENTIALLY)      *
000170*   ALTERNATE KEY  = SM-SKU       (MUST BE UNIQUE)             *
000180*                                                               *
000190*****************************************************************
000200*  CHANGE LOG                                                  *
000210*****************************************************************
000220*  DATE-WRITTEN.   03/11/1987.                            CL*01
000230*  03/11/87  R KOSTOV     ORIGINAL LAYOUT-CARD FILE CONV. CL*01
000240*  09/02/87  R KOSTOV     ADDED SM-LOCATION, NEW DC BLDG2 CL*02
000250*  06/14/89  T ANDERWALD  ADDED SM-DAMAGED-QTY, REQ 1123  CL*03
000260*  01/22/90  T ANDERWALD  WIDENED SM-PRODUCT-NAME 20 TO 30CL*04
000270*  11/05/91  J OYELARAN   ADDED 88-LEVELS FOR SM-STATUS    CL*05
000280*  04/30/93  J OYELARAN   PACKED SM-UNIT-PRICE, WAS ZONED CL*06
000290*  02/17/95  M SEQUEIRA   ADDED SM-STATUS-NUM REDEFINES   CL*07
000300*  08/09/96  M SEQUEIRA   REORDER LVL WIDENED 5-7 REQ2290 CL*08
000310*  10/03/98  D PELLETIER  Y2K REVIEW-NO DATE FIELDS HERE  CL*09
000320*  05/26/00  D PELLETIER  ADDED FILLER PAD TO 112 BYTES   CL*10
000330*  07/11/02  K OBUYA      ADDED SM-STOCK-RECORD-KEY VIEW  CL*11
000340*****************************************************************
000350*
000360 01  SM-STOCK-RECORD.
000370*
000380*    PRIMARY KEY - ASSIGNED SEQUENTIALLY FROM 1 BY INVUPD1
000390*
000400     05  SM-STOCK-ID             PIC 9(09).
000410*
000420*    ALTERNATE KEY - STOCK KEEPING UNIT CODE, MUST BE UNIQUE
000430*
000440     05  SM-SKU                  PIC X(20).
000450     05  SM-PRODUCT-NAME         PIC X(30).
000460*
000470*    QUANTITY FIELDS - ALWAYS ZERO OR POSITIVE
000480*
000490     05  SM-QUANTITY             PIC 9(07).
000500     05  SM-REORDER-LEVEL        PIC 9(07).
000510     05  SM-DAMAGED-QTY          PIC 9(07).
000520*
000530*    UNIT PRICE - PACKED, 8 INTEGER + 2 DECIMAL DIGITS   CL*06
000540*
000550     05  SM-UNIT-PRICE           PIC S9(8)V99 COMP-3.
000560     05  SM-LOCATION             PIC X(10).
000570*
000580*    STOCK STATUS - SET BY THE STATUS DERIVATION RULE IN
000590*    INVUPD1 PARAGRAPH 400-DERIVE-STATUS.                CL*05
000600*
000610     05  SM-STATUS               PIC X(12).
000620         88  SM-ST-AVAILABLE          VALUE 'AVAILABLE   '.
000630         88  SM-ST-LOW-STOCK          VALUE 'LOW-STOCK   '.
000640         88  SM-ST-OUT-OF-STOCK       VALUE 'OUT-OF-STOCK'.
000650         88  SM-ST-DISCONTINUED       VALUE 'DISCONTINUED'.
000660*
000670     05  FILLER                  PIC X(04).
000680*
000690*****************************************************************
000700*    ALTERNATE VIEWS OF THE STOCK RECORD                       *
000710*****************************************************************
000720*
000730*    KEY-ONLY VIEW USED BY THE SORT WORK LOGIC             CL*11
000740*
000750 01  SM-STOCK-RECORD-KEY REDEFINES SM-STOCK-RECORD.
000760     05  SM-KEY-STOCK-ID         PIC 9(09).
000770     05  SM-KEY-SKU              PIC X(20).
000780     05  FILLER                  PIC X(83).
