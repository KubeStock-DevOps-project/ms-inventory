000010*****************************************************************
000020*                                                               *
000030*   MEMBER NAME  =  MVTCOPY                                    *
000040*                                                               *
000050*   DESCRIPTIVE NAME = STOCK MOVEMENT INPUT RECORD              *
000060*                      WAREHOUSE INVENTORY CONTROL SYSTEM      *
000070*                                                               *
000080*   FUNCTION = ONE ENTRY PER REQUESTED CHANGE TO THE PRODUCT   *
000090*              STOCK MASTER.  READ SEQUENTIALLY BY INVUPD1     *
000100*              IN ARRIVAL ORDER AND DISPATCHED ON MV-ACTION.   *
000110*              NOT EVERY FIELD APPLIES TO EVERY ACTION - SEE   *
000120*              INVUPD1 PARAGRAPH 200-EDIT-MOVEMENT.            *
000130*                                                               *
000140*   RECORD LENGTH  = 163                                             CL*06
000150*   KEY            = NONE - PROCESSED IN ARRIVAL ORDER         *
000160*                                                               *
000170*****************************************************************
000180*  CHANGE LOG                                                  *
000190*****************************************************************
000200*  DATE-WRITTEN.   06/14/89.                              CL*01
000210*  06/14/89  T ANDERWALD  ORIGINAL LAYOUT, PART OF REQ 1123 CL*01
000220*  11/05/91  J OYELARAN   ADDED MV-ACTION 88-LEVELS         CL*02
000230*  04/30/93  J OYELARAN   ADDED MV-TRAN-TYPE FOR ADJUST     CL*03
000240*  08/09/96  M SEQUEIRA   WIDENED MV-REASON 20 TO 30        CL*04
000250*  10/03/98  D PELLETIER  Y2K REVIEW-NO DATE FIELDS HERE    CL*05
000260*  03/14/01  M SEQUEIRA   WIDENED MV-REFERENCE 18 TO 20,    CL*06
000270*                         REQ 2588-EDI FEED WAS TRUNCATING  CL*06
000280*                         LONGER VENDOR DOCUMENT NUMBERS    CL*06
000290*****************************************************************
000300*
000310 01  MV-MOVEMENT-RECORD.
000320*
000330*    DISPATCH CODE - SEE 88-LEVELS BELOW                CL*02
000340*
000350     05  MV-ACTION                PIC X(08).
000360         88  MV-AC-CREATE              VALUE 'CREATE  '.
000370         88  MV-AC-UPDATE              VALUE 'UPDATE  '.
000380         88  MV-AC-ADJUST              VALUE 'ADJUST  '.
000390         88  MV-AC-DAMAGE              VALUE 'DAMAGE  '.
000400         88  MV-AC-DELETE              VALUE 'DELETE  '.
000410*
000420*    TARGET MASTER KEY - ZERO FOR MV-AC-CREATE
000430*
000440     05  MV-STOCK-ID               PIC 9(09).
000450*
000460*    APPLIES TO CREATE/UPDATE ONLY
000470*
000480     05  MV-SKU                    PIC X(20).
000490     05  MV-PRODUCT-NAME           PIC X(30).
000500*
000510*    QUANTITY - INITIAL ON HAND (CREATE/UPDATE) OR
000520*    MOVEMENT AMOUNT (ADJUST/DAMAGE)
000530*
000540     05  MV-QUANTITY               PIC 9(07).
000550     05  MV-REORDER-LEVEL          PIC 9(07).
000560     05  MV-UNIT-PRICE             PIC 9(08)V99.
000570     05  MV-LOCATION               PIC X(10).
000580*
000590*    MOVEMENT TYPE - APPLIES TO MV-AC-ADJUST ONLY      CL*03
000600*
000610     05  MV-TRAN-TYPE              PIC X(10).
000620         88  MV-TT-STOCK-IN            VALUE 'STOCK-IN  '.
000630         88  MV-TT-STOCK-OUT           VALUE 'STOCK-OUT '.
000640         88  MV-TT-ADJUSTMENT          VALUE 'ADJUSTMENT'.
000650         88  MV-TT-DAMAGE              VALUE 'DAMAGE    '.
000660         88  MV-TT-TRANSFER            VALUE 'TRANSFER  '.
000670         88  MV-TT-RETURN              VALUE 'RETURN    '.
000680*
000690     05  MV-REASON                 PIC X(30).
000700     05  MV-REFERENCE              PIC X(20).                        CL*06
000710*
000720     05  FILLER                    PIC X(02).
000730*
000740*****************************************************************
000750*    ALTERNATE VIEW - NUMERIC EDIT OF MV-UNIT-PRICE FOR THE     *
000760*    EDIT ERROR LISTING (INVUPD1 PARAGRAPH 210-EDIT-PRICE)      *
000770*****************************************************************
000780*
000790 01  MV-PRICE-VIEW REDEFINES MV-MOVEMENT-RECORD.
000800     05  FILLER                    PIC X(81).
000810     05  MV-PRICE-INTEGER          PIC 9(08).
000820     05  MV-PRICE-DECIMAL          PIC 99.
000830     05  FILLER                    PIC X(72).
